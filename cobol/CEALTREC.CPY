000010************************************************************************
000020*                                                                     
000030*   C E A L T R E C   -   A L E R T   R E C O R D                     
000040*                                                                     
000050*   ONE ENTRY PER ALERT RAISED AGAINST A READING (OVERLOAD, VOLTAGE   
000060*   HIGH/LOW, OR DATA-VALIDATION FAILURE).  WRITTEN BY CENRGBAT IN    
000070*   DETECTION ORDER, UPDATED IN PLACE BY CEALRRES DURING THE          
000080*   RESOLUTION PASS.                                                  
000090*                                                                     
000100************************************************************************
000110*
000120*    CHANGE LOG..
000130*    91-09-30  RTB  ORIGINAL LAYOUT - PLANT ENGINEERING REQ PE-166
000140*    99-01-09  RTB  Y2K - TRIGGER-DATE EXPANDED TO CCYYMMDD
000150*    05-03-14  JHK  ADDED AL-RESOLVED-FLAG 88-LEVELS, TICKET FAC-5102
000160*
000170************************************************************************
000180*
000190************************************************************************
000200       05  AL-ALERT-ID                 PIC 9(08).
000210       05  AL-METER-ID                 PIC 9(06).
000220       05  AL-ALERT-TYPE               PIC X(02).
000230            88  AL-TYPE-OVERLOAD        VALUE 'PO'.
000240            88  AL-TYPE-VOLT-HIGH       VALUE 'VH'.
000250            88  AL-TYPE-VOLT-LOW        VALUE 'VL'.
000260            88  AL-TYPE-DATA-INVALID    VALUE 'DV'.
000270       05  AL-ALERT-VALUE              PIC 9(06)V99.
000280       05  AL-THRESHOLD-VALUE          PIC 9(06)V99.
000290       05  AL-TRIGGER-DATE             PIC 9(08).
000300       05  AL-TRIGGER-TIME             PIC 9(06).
000310       05  AL-RESOLVED-FLAG            PIC X(01).
000320            88  AL-RESOLVED             VALUE 'Y'.
000330            88  AL-UNRESOLVED           VALUE 'N'.
000340       05  AL-DESCRIPTION              PIC X(80).
000350*    RESERVED FOR FUTURE SEVERITY-CODE EXPANSION - FAC-5102
000360       05  FILLER                      PIC X(02).
