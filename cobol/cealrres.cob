000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. CEALRRES.
000030       AUTHOR. D L WHITFIELD.
000040       INSTALLATION. CAMPUS FACILITIES DATA PROCESSING.
000050       DATE-WRITTEN. 09/1991.
000060       DATE-COMPILED.
000070       SECURITY. CAMPUS FACILITIES - INTERNAL USE ONLY.
000080************************************************************************
000090*
000100*A    ABSTRACT..
000110*  RUNS AFTER CENRGBAT AND AFTER THE PLANT OFFICE HAS KEYED ITS
000120*  DAILY RESOLUTION TRANSACTIONS.  MATCHES EACH RESOLUTION
000130*  TRANSACTION AGAINST THE ALERT FILE BY ALERT-ID, FLAGS
000140*  UNKNOWN OR ALREADY-RESOLVED ALERT-IDS TO SYSOUT, MARKS THE
000150*  REMAINDER RESOLVED, AND REWRITES THE ALERT FILE.  PRODUCES
000160*  A SHORT REPORT OF THE ALERTS STILL OUTSTANDING.
000170*
000180*J    JCL..
000190*
000200* //CEALRRES EXEC PGM=CEALRRES
000210* //SYSOUT   DD SYSOUT=*
000220* //ALERTIN  DD DSN=CE.PROD.ALERTOUT,DISP=SHR
000230* //RESOLTRN DD DSN=CE.PROD.RESOLTRN,DISP=SHR
000240* //ALERTNEW DD DSN=CE.PROD.ALERTOUT,
000250* //            DISP=(,CATLG,CATLG),UNIT=DISK,
000260* //            SPACE=(TRK,(5,5),RLSE)
000270* //RSLVRPT  DD SYSOUT=*
000280* //*
000290*
000300*P    ENTRY PARAMETERS..
000310*     NONE.
000320*
000330*E    ERRORS DETECTED BY THIS ELEMENT..
000340*     RESOLUTION TRANS AGAINST UNKNOWN ALERT-ID - LOGGED, SKIPPED
000350*     RESOLUTION TRANS AGAINST ALREADY-RESOLVED ALERT - LOGGED, SKIPPED
000360*     I/O ERROR ON FILES - PROGRAM SETS RETURN-CODE 16 AND ENDS
000370*
000380*C    ELEMENTS INVOKED BY THIS ELEMENT..
000390*     NONE.
000400*
000410*U    USER CONSTANTS AND TABLES REFERENCED..
000420*     WS-ALERT-TABLE  -- IN-MEMORY COPY OF THE ALERT FILE, KEYED
000430*                        BY AL-ALERT-ID, REWRITTEN AT END OF RUN
000440*
000450************************************************************************
000460*
000470*    CHANGE LOG..
000480*    91-09-30  DLW  ORIGINAL PROGRAM - PLANT ENGINEERING REQ PE-166
000490*    92-04-15  DLW  ALREADY-RESOLVED CHECK ADDED, TICKET FAC-905
000500*    93-11-19  RTB  RESOLUTION TRANS FILE FORMAT ADOPTED, PE-190
000510*    96-02-27  JHK  RESOLVE-NOTE NOW CARRIED THROUGH TO SYSOUT LOG
000520*    98-08-19  RTB  Y2K - NO DATE FIELDS ON THIS PASS, LAYOUT REVIEWED
000530*    99-01-09  RTB  Y2K - ALERT-ID SEQ CONFIRMED 8-DIGIT, NO CHANGE
000540*    01-09-17  MCS  ALERT TABLE SIZE RAISED TO 2000, TICKET FAC-1688
000550*    05-03-14  JHK  UNRESOLVED COUNT REPORT ADDED, TICKET FAC-5102
000560*    07-08-30  JHK  TABLE LOOKUP CONVERTED TO SEARCH ALL
000570*
000580************************************************************************
000590       ENVIRONMENT DIVISION.
000600       CONFIGURATION SECTION.
000610       SOURCE-COMPUTER. IBM-3090.
000620       OBJECT-COMPUTER. IBM-3090.
000630       SPECIAL-NAMES.
000640            C01 IS TOP-OF-FORM.
000650       INPUT-OUTPUT SECTION.
000660       FILE-CONTROL.
000670            SELECT ALERT-IN-FILE ASSIGN TO ALERTIN
000680                FILE STATUS IS WS-ALIN-FILE-STATUS.
000690            SELECT RESOLUTION-TRANS-FILE ASSIGN TO RESOLTRN
000700                FILE STATUS IS WS-RSTR-FILE-STATUS.
000710            SELECT ALERT-OUT-FILE ASSIGN TO ALERTNEW
000720                FILE STATUS IS WS-ALOT-FILE-STATUS.
000730            SELECT RESOLUTION-RPT-FILE ASSIGN TO RSLVRPT
000740                FILE STATUS IS WS-RPT-FILE-STATUS.
000750       DATA DIVISION.
000760       FILE SECTION.
000770************************************************************************
000780*                    INPUT ALERT AND RESOLUTION FILES               
000790************************************************************************
000800       FD  ALERT-IN-FILE
000810            RECORDING MODE IS F
000820            LABEL RECORDS ARE STANDARD.
000830       01  ALERT-IN-RECORD.
000840            COPY CEALTREC.
000850       EJECT
000860       FD  RESOLUTION-TRANS-FILE
000870            RECORDING MODE IS F
000880            LABEL RECORDS ARE STANDARD.
000890       01  RESOLUTION-TRANS-RECORD.
000900            COPY CERSLTRN.
000910       EJECT
000920************************************************************************
000930*                    OUTPUT ALERT AND REPORT FILES                  
000940************************************************************************
000950       FD  ALERT-OUT-FILE
000960            RECORDING MODE IS F
000970            LABEL RECORDS ARE STANDARD.
000980       01  ALERT-OUT-RECORD.
000990            COPY CEALTREC.
001000       EJECT
001010       FD  RESOLUTION-RPT-FILE
001020            RECORDING MODE IS F
001030            LABEL RECORDS ARE STANDARD.
001040       01  RESOLUTION-RPT-RECORD           PIC X(132).
001050       EJECT
001060       WORKING-STORAGE SECTION.
001070************************************************************************
001080*                       FILE STATUS AREA                            
001090************************************************************************
001100       01  WS-FILE-STATUS-AREA.
001110            05  WS-ALIN-FILE-STATUS         PIC X(02).
001120            05  WS-RSTR-FILE-STATUS         PIC X(02).
001130            05  WS-ALOT-FILE-STATUS         PIC X(02).
001140            05  WS-RPT-FILE-STATUS          PIC X(02).
001150            05  FILLER                      PIC X(08).
001160************************************************************************
001170*                       PROGRAM SWITCHES                            
001180************************************************************************
001190       01  WS-SWITCHES.
001200            05  END-OF-FILE-INDICATOR       PIC X(01).
001210                88  END-OF-FILE                 VALUE 'Y'.
001220                88  CONTINUE-PROCESSING         VALUE 'N'.
001230            05  WS-ALIN-EOF-SW              PIC X(01).
001240                88  WS-ALIN-AT-EOF               VALUE 'Y'.
001250            05  WS-ALERT-FOUND-SW           PIC X(01).
001260                88  WS-ALERT-WAS-FOUND           VALUE 'Y'.
001270                88  WS-ALERT-NOT-FOUND           VALUE 'N'.
001280            05  FILLER                      PIC X(02).
001290************************************************************************
001300*                    STANDALONE COUNTERS                            
001310************************************************************************
001320       77  WS-TABLE-SUB                PIC S9(04) COMP VALUE ZERO.
001330       77  WS-ALT-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
001340************************************************************************
001350*                       RUN ACCUMULATORS                            
001360************************************************************************
001370       01  WS-RUN-COUNTERS.
001380            05  WS-TRANS-READ               PIC S9(07) COMP VALUE ZERO.
001390            05  WS-TRANS-RESOLVED           PIC S9(07) COMP VALUE ZERO.
001400            05  WS-TRANS-NOT-FOUND          PIC S9(07) COMP VALUE ZERO.
001410            05  WS-TRANS-ALREADY-DONE       PIC S9(07) COMP VALUE ZERO.
001420            05  WS-ALERTS-UNRESOLVED        PIC S9(07) COMP VALUE ZERO.
001430************************************************************************
001440*                    RUN DATE WORK AREA                             
001450************************************************************************
001460       01  WS-CURRENT-DATE.
001470            05  WS-CURR-YEAR                PIC 9(02).
001480            05  WS-CURR-MONTH               PIC 9(02).
001490            05  WS-CURR-DAY                 PIC 9(02).
001500       01  WS-RUN-DATE-DISPLAY         PIC X(08).
001510       01  WS-MSG-AREA.
001520            05  MSG01-IO-ERROR              PIC X(20) VALUE
001530                'I/O ERROR ON FILE -'.
001540       01  WS-EXCEPTION-REASON            PIC X(30).
001550************************************************************************
001560*                    ALERT LOOKUP TABLE - IN MEMORY                 
001570************************************************************************
001580*   LOADED ASCENDING BY ALERT-ID AT 1200-LOAD-ALERT-TABLE - SEARCH
001590*   ALL BELOW IS VALID ONLY BECAUSE ALERTIN ARRIVES IN KEY SEQUENCE
001600       01  WS-ALERT-TABLE.
001610            05  WS-ALT-TAB-ENTRY OCCURS 2000 TIMES
001620                ASCENDING KEY IS AT-ALERT-ID
001630                INDEXED BY WS-ALT-IDX.
001640                    10  AT-ALERT-ID              PIC 9(08).
001650                    10  AT-METER-ID              PIC 9(06).
001660                    10  AT-ALERT-TYPE            PIC X(02).
001670                    10  AT-ALERT-VALUE           PIC 9(06)V99.
001680                    10  AT-THRESHOLD-VALUE       PIC 9(06)V99.
001690                    10  AT-TRIGGER-DATE          PIC 9(08).
001700                    10  AT-TRIGGER-TIME          PIC 9(06).
001710                    10  AT-RESOLVED-FLAG         PIC X(01).
001720                        88  AT-IS-RESOLVED           VALUE 'Y'.
001730                        88  AT-IS-UNRESOLVED         VALUE 'N'.
001740                    10  AT-DESCRIPTION           PIC X(80).
001750                    10  AT-FILLER                PIC X(02).
001760************************************************************************
001770*                    RESOLUTION LOG LINE - MULTIPLE VIEWS           
001780************************************************************************
001790       01  WS-REPORT-LINE                  PIC X(132).
001800*
001810       01  WS-HEADING-LINE REDEFINES WS-REPORT-LINE.
001820            05  FILLER                     PIC X(10).
001830            05  HL-TITLE                   PIC X(50).
001840            05  FILLER                     PIC X(20).
001850            05  HL-DATE-LIT                PIC X(10) VALUE 'RUN DATE: '.
001860            05  HL-RUN-DATE                PIC X(10).
001870            05  FILLER                     PIC X(32).
001880*
001890       01  WS-EXCEPTION-LINE REDEFINES WS-REPORT-LINE.
001900            05  FILLER                     PIC X(05).
001910            05  EL-ALERT-ID                PIC 9(08).
001920            05  FILLER                     PIC X(03).
001930            05  EL-REASON                  PIC X(30).
001940            05  FILLER                     PIC X(03).
001950            05  EL-NOTE                    PIC X(38).
001960            05  FILLER                     PIC X(45).
001970*
001980       01  WS-COUNTS-LINE REDEFINES WS-REPORT-LINE.
001990            05  FILLER                     PIC X(05).
002000            05  CL-LABEL                   PIC X(30).
002010            05  FILLER                     PIC X(03).
002020            05  CL-VALUE                   PIC ZZZ,ZZ9.
002030            05  FILLER                     PIC X(87).
002040       EJECT
002050       PROCEDURE DIVISION.
002060************************************************************************
002070*                       MAIN CONTROL                                
002080************************************************************************
002090       0000-CONTROL-PROCESS.
002100            PERFORM 1000-INITIALIZATION THRU 1099-INITIALIZATION-EXIT.
002110            PERFORM 1100-OPEN-FILES THRU 1199-OPEN-FILES-EXIT.
002120            PERFORM 1200-LOAD-ALERT-TABLE
002130                THRU 1299-LOAD-ALERT-TABLE-EXIT.
002140            PERFORM 1300-WRITE-REPORT-HEADING
002150                THRU 1399-WRITE-REPORT-HEADING-EXIT.
002160            MOVE 'N' TO END-OF-FILE-INDICATOR.
002170            PERFORM 2000-MAIN-PROCESS THRU 2000-MAIN-PROCESS-EXIT
002180                UNTIL END-OF-FILE.
002190            PERFORM 3000-REWRITE-ALERT-FILE
002200                THRU 3099-REWRITE-ALERT-FILE-EXIT.
002210            PERFORM 3100-PRODUCE-RESOLUTION-REPORT
002220                THRU 3199-PRODUCE-RESOLUTION-REPORT-EXIT.
002230            PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT.
002240            GOBACK.
002250************************************************************************
002260*                       INITIALIZATION                              
002270************************************************************************
002280       1000-INITIALIZATION.
002290            INITIALIZE WS-RUN-COUNTERS.
002300            MOVE ZERO TO WS-ALT-TAB-COUNT.
002310            MOVE 'N' TO END-OF-FILE-INDICATOR.
002320            MOVE 'N' TO WS-ALIN-EOF-SW.
002330            ACCEPT WS-CURRENT-DATE FROM DATE.
002340*    91-09-30 DLW  WS-CURRENT-DATE IS YYMMDD PER ACCEPT...FROM DATE
002350            STRING WS-CURR-MONTH   '/' WS-CURR-DAY '/' WS-CURR-YEAR
002360                DELIMITED BY SIZE INTO WS-RUN-DATE-DISPLAY.
002370       1099-INITIALIZATION-EXIT.
002380            EXIT.
002390************************************************************************
002400*                       OPEN FILES                                  
002410************************************************************************
002420       1100-OPEN-FILES.
002430            OPEN INPUT  ALERT-IN-FILE
002440                RESOLUTION-TRANS-FILE.
002450            OPEN OUTPUT ALERT-OUT-FILE
002460                RESOLUTION-RPT-FILE.
002470            IF WS-ALIN-FILE-STATUS NOT = '00'
002480                DISPLAY MSG01-IO-ERROR ' ALERTIN' WS-ALIN-FILE-STATUS
002490                GO TO EOJ9900-ABEND
002500            END-IF.
002510            IF WS-RSTR-FILE-STATUS NOT = '00'
002520                DISPLAY MSG01-IO-ERROR ' RESOLTRN' WS-RSTR-FILE-STATUS
002530                GO TO EOJ9900-ABEND
002540            END-IF.
002550            IF WS-ALOT-FILE-STATUS NOT = '00'
002560                DISPLAY MSG01-IO-ERROR ' ALERTNEW' WS-ALOT-FILE-STATUS
002570                GO TO EOJ9900-ABEND
002580            END-IF.
002590            IF WS-RPT-FILE-STATUS NOT = '00'
002600                DISPLAY MSG01-IO-ERROR ' RSLVRPT' WS-RPT-FILE-STATUS
002610                GO TO EOJ9900-ABEND
002620            END-IF.
002630       1199-OPEN-FILES-EXIT.
002640            EXIT.
002650************************************************************************
002660*                    LOAD ALERT LOOKUP TABLE                        
002670************************************************************************
002680       1200-LOAD-ALERT-TABLE.
002690            PERFORM 1210-READ-ALERT-RECORD
002700                THRU 1219-READ-ALERT-RECORD-EXIT
002710                UNTIL WS-ALIN-AT-EOF.
002720       1299-LOAD-ALERT-TABLE-EXIT.
002730            EXIT.
002740       1210-READ-ALERT-RECORD.
002750            READ ALERT-IN-FILE
002760                AT END
002770                    SET WS-ALIN-AT-EOF TO TRUE
002780            END-READ.
002790            IF NOT WS-ALIN-AT-EOF
002800                IF WS-ALIN-FILE-STATUS NOT = '00'
002810                    DISPLAY MSG01-IO-ERROR ' ALERTIN' WS-ALIN-FILE-STATUS
002820                    GO TO EOJ9900-ABEND
002830                END-IF
002840                ADD 1 TO WS-ALT-TAB-COUNT
002850                SET WS-ALT-IDX TO WS-ALT-TAB-COUNT
002860                MOVE AL-ALERT-ID       TO AT-ALERT-ID(WS-ALT-IDX)
002870                MOVE AL-METER-ID       TO AT-METER-ID(WS-ALT-IDX)
002880                MOVE AL-ALERT-TYPE     TO AT-ALERT-TYPE(WS-ALT-IDX)
002890                MOVE AL-ALERT-VALUE    TO AT-ALERT-VALUE(WS-ALT-IDX)
002900                MOVE AL-THRESHOLD-VALUE
002910                    TO AT-THRESHOLD-VALUE(WS-ALT-IDX)
002920                MOVE AL-TRIGGER-DATE   TO AT-TRIGGER-DATE(WS-ALT-IDX)
002930                MOVE AL-TRIGGER-TIME   TO AT-TRIGGER-TIME(WS-ALT-IDX)
002940                MOVE AL-RESOLVED-FLAG  TO AT-RESOLVED-FLAG(WS-ALT-IDX)
002950                MOVE AL-DESCRIPTION    TO AT-DESCRIPTION(WS-ALT-IDX)
002960                MOVE SPACES            TO AT-FILLER(WS-ALT-IDX)
002970            END-IF.
002980       1219-READ-ALERT-RECORD-EXIT.
002990            EXIT.
003000************************************************************************
003010*                    WRITE REPORT HEADING                           
003020************************************************************************
003030*    05-03-14 JHK  HEADING PRINTS ONCE, AHEAD OF THE MAIN LOOP, SO
003040*                  EXCEPTION LINES CAN FOLLOW IT AS THEY OCCUR
003050       1300-WRITE-REPORT-HEADING.
003060            MOVE SPACES TO WS-REPORT-LINE.
003070            MOVE 'CAMPUS ENERGY MONITORING - ALERT RESOLUTION REPORT'
003080                TO HL-TITLE.
003090            MOVE WS-RUN-DATE-DISPLAY TO HL-RUN-DATE.
003100            WRITE RESOLUTION-RPT-RECORD FROM WS-HEADING-LINE
003110                AFTER ADVANCING TOP-OF-FORM.
003120       1399-WRITE-REPORT-HEADING-EXIT.
003130            EXIT.
003140************************************************************************
003150*                    MAIN RESOLUTION PROCESSING LOOP                
003160************************************************************************
003170       2000-MAIN-PROCESS.
003180            PERFORM 2100-READ-NEXT-RESOLUTION
003190                THRU 2199-READ-NEXT-RESOLUTION-EXIT.
003200            IF NOT END-OF-FILE
003210                PERFORM 2200-APPLY-RESOLUTION
003220                    THRU 2299-APPLY-RESOLUTION-EXIT
003230            END-IF.
003240       2000-MAIN-PROCESS-EXIT.
003250            EXIT.
003260       2100-READ-NEXT-RESOLUTION.
003270            READ RESOLUTION-TRANS-FILE
003280                AT END
003290                    SET END-OF-FILE TO TRUE
003300            END-READ.
003310            IF NOT END-OF-FILE
003320                IF WS-RSTR-FILE-STATUS NOT = '00'
003330                    DISPLAY MSG01-IO-ERROR ' RESOLTRN'
003340                        WS-RSTR-FILE-STATUS
003350                    GO TO EOJ9900-ABEND
003360                END-IF
003370                ADD 1 TO WS-TRANS-READ
003380            END-IF.
003390       2199-READ-NEXT-RESOLUTION-EXIT.
003400            EXIT.
003410************************************************************************
003420*                    APPLY ONE RESOLUTION TRANSACTION               
003430************************************************************************
003440*    92-04-15 DLW  A TRANSACTION AGAINST AN UNKNOWN ALERT-ID, OR ONE
003450*                  ALREADY RESOLVED, IS LOGGED AND SKIPPED - PE-166
003460       2200-APPLY-RESOLUTION.
003470            SET WS-ALERT-NOT-FOUND TO TRUE.
003480            SET WS-ALT-IDX TO 1.
003490            SEARCH ALL WS-ALT-TAB-ENTRY
003500                AT END
003510                    SET WS-ALERT-NOT-FOUND TO TRUE
003520                WHEN AT-ALERT-ID(WS-ALT-IDX) =
003530                    RT-ALERT-ID OF RESOLUTION-TRANS-RECORD
003540                    SET WS-ALERT-WAS-FOUND TO TRUE
003550            END-SEARCH.
003560            IF WS-ALERT-NOT-FOUND
003570                ADD 1 TO WS-TRANS-NOT-FOUND
003580                MOVE 'ALERT-ID NOT ON FILE' TO WS-EXCEPTION-REASON
003590                PERFORM 2210-LOG-EXCEPTION-DETAIL
003600                    THRU 2219-LOG-EXCEPTION-DETAIL-EXIT
003610            ELSE
003620                IF AT-IS-RESOLVED(WS-ALT-IDX)
003630                    ADD 1 TO WS-TRANS-ALREADY-DONE
003640                    MOVE 'ALERT ALREADY RESOLVED' TO WS-EXCEPTION-REASON
003650                    PERFORM 2210-LOG-EXCEPTION-DETAIL
003660                        THRU 2219-LOG-EXCEPTION-DETAIL-EXIT
003670                ELSE
003680                    SET AT-IS-RESOLVED(WS-ALT-IDX) TO TRUE
003690                    ADD 1 TO WS-TRANS-RESOLVED
003700                END-IF
003710            END-IF.
003720       2299-APPLY-RESOLUTION-EXIT.
003730            EXIT.
003740*    96-02-27 JHK  ONE LINE PER REJECTED TRANSACTION, CARRYING THE
003750*                  OPERATOR'S OWN RESOLVE-NOTE TEXT - TICKET FAC-1010
003760       2210-LOG-EXCEPTION-DETAIL.
003770            MOVE SPACES TO WS-REPORT-LINE.
003780            MOVE RT-ALERT-ID OF RESOLUTION-TRANS-RECORD TO EL-ALERT-ID.
003790            MOVE WS-EXCEPTION-REASON TO EL-REASON.
003800            MOVE RT-RESOLVE-NOTE OF RESOLUTION-TRANS-RECORD TO EL-NOTE.
003810            WRITE RESOLUTION-RPT-RECORD FROM WS-EXCEPTION-LINE
003820                AFTER ADVANCING 1 LINE.
003830       2219-LOG-EXCEPTION-DETAIL-EXIT.
003840            EXIT.
003850************************************************************************
003860*                    REWRITE THE ALERT FILE                         
003870************************************************************************
003880*    91-09-30 DLW  THE FULL ALERT TABLE IS SPILLED BACK OUT IN THE
003890*                  SAME ALERT-ID SEQUENCE IT WAS LOADED IN
003900       3000-REWRITE-ALERT-FILE.
003910            MOVE ZERO TO WS-ALERTS-UNRESOLVED.
003920            PERFORM 3010-WRITE-ONE-ALERT
003930                THRU 3019-WRITE-ONE-ALERT-EXIT
003940                VARYING WS-ALT-IDX FROM 1 BY 1
003950                UNTIL WS-ALT-IDX > WS-ALT-TAB-COUNT.
003960       3099-REWRITE-ALERT-FILE-EXIT.
003970            EXIT.
003980       3010-WRITE-ONE-ALERT.
003990            MOVE AT-ALERT-ID(WS-ALT-IDX)        TO AL-ALERT-ID.
004000            MOVE AT-METER-ID(WS-ALT-IDX)        TO AL-METER-ID.
004010            MOVE AT-ALERT-TYPE(WS-ALT-IDX)       TO AL-ALERT-TYPE.
004020            MOVE AT-ALERT-VALUE(WS-ALT-IDX)      TO AL-ALERT-VALUE.
004030            MOVE AT-THRESHOLD-VALUE(WS-ALT-IDX)
004040                TO AL-THRESHOLD-VALUE.
004050            MOVE AT-TRIGGER-DATE(WS-ALT-IDX)     TO AL-TRIGGER-DATE.
004060            MOVE AT-TRIGGER-TIME(WS-ALT-IDX)     TO AL-TRIGGER-TIME.
004070            MOVE AT-RESOLVED-FLAG(WS-ALT-IDX)    TO AL-RESOLVED-FLAG.
004080            MOVE AT-DESCRIPTION(WS-ALT-IDX)      TO AL-DESCRIPTION.
004090            WRITE ALERT-OUT-RECORD.
004100            IF WS-ALOT-FILE-STATUS NOT = '00'
004110                DISPLAY MSG01-IO-ERROR ' ALERTNEW' WS-ALOT-FILE-STATUS
004120                GO TO EOJ9900-ABEND
004130            END-IF.
004140            IF AT-IS-UNRESOLVED(WS-ALT-IDX)
004150                ADD 1 TO WS-ALERTS-UNRESOLVED
004160            END-IF.
004170       3019-WRITE-ONE-ALERT-EXIT.
004180            EXIT.
004190************************************************************************
004200*                    PRODUCE RESOLUTION SUMMARY REPORT              
004210************************************************************************
004220       3100-PRODUCE-RESOLUTION-REPORT.
004230            MOVE SPACES TO WS-REPORT-LINE.
004240            MOVE 'RESOLUTION TRANSACTIONS READ' TO CL-LABEL.
004250            MOVE WS-TRANS-READ TO CL-VALUE.
004260            WRITE RESOLUTION-RPT-RECORD FROM WS-COUNTS-LINE
004270                AFTER ADVANCING 2 LINES.
004280            MOVE SPACES TO WS-REPORT-LINE.
004290            MOVE 'ALERTS RESOLVED THIS RUN' TO CL-LABEL.
004300            MOVE WS-TRANS-RESOLVED TO CL-VALUE.
004310            WRITE RESOLUTION-RPT-RECORD FROM WS-COUNTS-LINE
004320                AFTER ADVANCING 1 LINE.
004330            MOVE SPACES TO WS-REPORT-LINE.
004340            MOVE 'TRANS AGAINST UNKNOWN ALERT-ID' TO CL-LABEL.
004350            MOVE WS-TRANS-NOT-FOUND TO CL-VALUE.
004360            WRITE RESOLUTION-RPT-RECORD FROM WS-COUNTS-LINE
004370                AFTER ADVANCING 1 LINE.
004380            MOVE SPACES TO WS-REPORT-LINE.
004390            MOVE 'TRANS AGAINST ALREADY-RESOLVED' TO CL-LABEL.
004400            MOVE WS-TRANS-ALREADY-DONE TO CL-VALUE.
004410            WRITE RESOLUTION-RPT-RECORD FROM WS-COUNTS-LINE
004420                AFTER ADVANCING 1 LINE.
004430            MOVE SPACES TO WS-REPORT-LINE.
004440            MOVE 'TOTAL ALERTS ON FILE' TO CL-LABEL.
004450            MOVE WS-ALT-TAB-COUNT TO CL-VALUE.
004460            WRITE RESOLUTION-RPT-RECORD FROM WS-COUNTS-LINE
004470                AFTER ADVANCING 1 LINE.
004480            MOVE SPACES TO WS-REPORT-LINE.
004490            MOVE 'ALERTS STILL UNRESOLVED' TO CL-LABEL.
004500            MOVE WS-ALERTS-UNRESOLVED TO CL-VALUE.
004510            WRITE RESOLUTION-RPT-RECORD FROM WS-COUNTS-LINE
004520                AFTER ADVANCING 1 LINE.
004530       3199-PRODUCE-RESOLUTION-REPORT-EXIT.
004540            EXIT.
004550************************************************************************
004560*                       END OF JOB                                  
004570************************************************************************
004580       EOJ9000-CLOSE-FILES.
004590            CLOSE ALERT-IN-FILE
004600                RESOLUTION-TRANS-FILE
004610                ALERT-OUT-FILE
004620                RESOLUTION-RPT-FILE.
004630            DISPLAY 'CEALRRES - TRANS READ         - ' WS-TRANS-READ.
004640            DISPLAY 'CEALRRES - TRANS RESOLVED     - ' WS-TRANS-RESOLVED.
004650            DISPLAY 'CEALRRES - UNRESOLVED       - ' WS-ALERTS-UNRESOLVED.
004660            GO TO EOJ9999-EXIT.
004670       EOJ9900-ABEND.
004680            DISPLAY 'CEALRRES - PROGRAM ABENDING DUE TO FILE ERROR'.
004690            MOVE 16 TO RETURN-CODE.
004700       EOJ9999-EXIT.
004710            EXIT.
