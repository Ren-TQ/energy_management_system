000010************************************************************************
000020*                                                                     
000030*   C E R S L T R N   -   A L E R T   R E S O L U T I O N   T R A N S 
000040*                                                                     
000050*   ONE ENTRY PER ALERT THE OPERATOR HAS CLEARED.  KEYED BY           
000060*   RT-ALERT-ID (ASCENDING) ON THE RESOLUTION TRANSACTION FILE.       
000070*   CONSUMED BY CEALRRES.                                             
000080*                                                                     
000090************************************************************************
000100*
000110*    CHANGE LOG..
000120*    93-11-19  RTB  ORIGINAL LAYOUT - PLANT ENGINEERING REQ PE-190
000130*    99-01-09  RTB  Y2K - NO DATE FIELDS HELD, LAYOUT UNCHANGED
000140*
000150************************************************************************
000160*
000170************************************************************************
000180       05  RT-ALERT-ID                 PIC 9(08).
000190       05  RT-RESOLVE-NOTE             PIC X(38).
000200       05  FILLER                      PIC X(02).
