000010************************************************************************
000020*                                                                     
000030*   C E B L D M S T   -   B U I L D I N G   M A S T E R   R E C O R D 
000040*                                                                     
000050*   ONE ENTRY PER CAMPUS BUILDING CARRYING METERED ROOMS.  KEYED BY   
000060*   BM-BUILDING-ID (ASCENDING) ON THE BUILDING MASTER FILE.  THIS     
000070*   MEMBER IS COPYBOOK-ONLY -- THE CALLING PROGRAM SUPPLIES THE 01    
000080*   LEVEL (FD OR WORKING-STORAGE) AND COPIES THESE 05 GROUPS IN.      
000090*                                                                     
000100************************************************************************
000110*
000120*    CHANGE LOG..
000130*    88-01-14  RTB  ORIGINAL LAYOUT - PLANT ENGINEERING REQ PE-114
000140*    97-11-03  DLW  ADDED BM-BUILDING-TYPE, TICKET FAC-2231
000150*    99-01-09  RTB  Y2K - BUILDING-ID EXPANDED, RESERVE BYTES ADDED
000160*    03-06-22  JHK  ADDED 88-LEVELS FOR BUILDING TYPE, TICKET FAC-4470
000170*
000180************************************************************************
000190*
000200************************************************************************
000210       05  BM-BUILDING-ID              PIC 9(04).
000220       05  BM-BUILDING-NAME            PIC X(30).
000230       05  BM-LOCATION-CODE            PIC X(10).
000240       05  BM-FLOORS                   PIC 9(03).
000250       05  BM-BUILDING-TYPE            PIC X(12).
000260            88  BM-TYPE-DORMITORY       VALUE 'DORMITORY   '.
000270            88  BM-TYPE-CLASSROOM       VALUE 'CLASSROOM   '.
000280            88  BM-TYPE-LABORATORY      VALUE 'LABORATORY  '.
000290            88  BM-TYPE-LIBRARY         VALUE 'LIBRARY     '.
000300            88  BM-TYPE-OFFICE          VALUE 'OFFICE      '.
000310*    RESERVED FOR PLANT-ENGINEERING ZONE EXPANSION - TICKET FAC-4470
000320       05  FILLER                      PIC X(02).
