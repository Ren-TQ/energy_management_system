000010************************************************************************
000020*                                                                     
000030*   C E M E T M S T   -   M E T E R   M A S T E R   R E C O R D       
000040*                                                                     
000050*   ONE ENTRY PER METERING DEVICE INSTALLED IN A CAMPUS ROOM.  KEYED  
000060*   BY MM-METER-ID (ASCENDING) ON THE METER MASTER FILE.  ONLY METERS 
000070*   WITH MM-ACTIVE-FLAG = 'Y' AND MM-STATUS NOT DECOMMISSIONED ARE    
000080*   ELIGIBLE FOR READING PROCESSING (SEE CENRGBAT 1300-LOAD-METER-TAB)
000090*                                                                     
000100************************************************************************
000110*
000120*    CHANGE LOG..
000130*    88-01-14  RTB  ORIGINAL LAYOUT - PLANT ENGINEERING REQ PE-114
000140*    94-04-19  DLW  ADDED MM-SERIAL-NUMBER, TICKET FAC-1904
000150*    99-01-09  RTB  Y2K - RESERVE BYTES ADDED, NO DATE FIELDS HELD HERE
000160*    07-08-30  JHK  ADDED MM-ACTIVE-FLAG, TICKET FAC-5561
000170*
000180************************************************************************
000190*
000200************************************************************************
000210       05  MM-METER-ID                 PIC 9(06).
000220       05  MM-SERIAL-NUMBER            PIC X(20).
000230       05  MM-DEVICE-NAME              PIC X(30).
000240       05  MM-BUILDING-ID              PIC 9(04).
000250       05  MM-ROOM-NUMBER              PIC X(10).
000260       05  MM-RATED-POWER              PIC 9(06)V99.
000270       05  MM-STATUS                   PIC X(01).
000280            88  MM-STATUS-ONLINE        VALUE 'O'.
000290            88  MM-STATUS-OFFLINE       VALUE 'F'.
000300            88  MM-STATUS-DECOMM        VALUE 'D'.
000310       05  MM-ACTIVE-FLAG              PIC X(01).
000320            88  MM-ACTIVE               VALUE 'Y'.
000330            88  MM-INACTIVE             VALUE 'N'.
000340*    RESERVED FOR FUTURE METER-CLASS EXPANSION - TICKET FAC-5561
000350       05  FILLER                      PIC X(02).
