000010************************************************************************
000020*                                                                     
000030*   C E B I L R E C   -   B I L L I N G   D E T A I L   R E C O R D   
000040*                                                                     
000050*   ONE ENTRY PER VALID READING THAT WAS PRICED.  WRITTEN BY CENRGBAT 
000060*   IN READING SEQUENCE.  FEEDS THE UTILITY BILLING SYSTEM DOWNSTREAM 
000070*   (NOT PART OF THIS BATCH).                                         
000080*                                                                     
000090************************************************************************
000100*
000110*    CHANGE LOG..
000120*    92-06-08  RTB  ORIGINAL LAYOUT - PLANT ENGINEERING REQ PE-178
000130*    99-01-09  RTB  Y2K - READ-DATE EXPANDED TO CCYYMMDD
000140*    04-10-01  JHK  ADDED BD-PERIOD-CODE 88-LEVELS, TICKET FAC-4890
000150*
000160************************************************************************
000170*
000180************************************************************************
000190       05  BD-METER-ID                 PIC 9(06).
000200       05  BD-BUILDING-ID              PIC 9(04).
000210       05  BD-READ-DATE                PIC 9(08).
000220       05  BD-READ-TIME                PIC 9(06).
000230       05  BD-ENERGY-KWH               PIC 9(06)V999.
000240       05  BD-PERIOD-CODE              PIC X(01).
000250            88  BD-PERIOD-PEAK          VALUE 'P'.
000260            88  BD-PERIOD-OFFPEAK       VALUE 'O'.
000270       05  BD-RATE                     PIC 9V99.
000280       05  BD-COST                     PIC 9(07)V99.
000290*    RESERVED FOR FUTURE DEMAND-CHARGE EXPANSION - FAC-4890
000300       05  FILLER                      PIC X(02).
