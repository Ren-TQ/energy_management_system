000010************************************************************************
000020*                                                                     
000030*   C E R D G R E C   -   E N E R G Y   R E A D I N G   R E C O R D   
000040*                                                                     
000050*   ONE ENTRY PER METER SAMPLE.  MANY READINGS PER METER.  READING    
000060*   FILE IS IN METER-ID, DATE, TIME SEQUENCE COMING OUT OF THE        
000070*   COLLECTION FRONT END - THIS PROGRAM DOES NOT RE-SORT IT.          
000080*                                                                     
000090************************************************************************
000100*
000110*    CHANGE LOG..
000120*    89-02-27  RTB  ORIGINAL LAYOUT - PLANT ENGINEERING REQ PE-140
000130*    99-01-09  RTB  Y2K - READ-DATE EXPANDED TO CCYYMMDD
000140*    02-05-11  JHK  ADDED ER-READ-TIME-R REDEFINES FOR TARIFF LOOKUP
000150*
000160************************************************************************
000170*
000180************************************************************************
000190       05  ER-METER-ID                 PIC 9(06).
000200       05  ER-READ-DATE                PIC 9(08).
000210       05  ER-READ-TIME                PIC 9(06).
000220*    TIME BROKEN OUT FOR TARIFF PERIOD DETERMINATION
000230       05  ER-READ-TIME-R REDEFINES ER-READ-TIME.
000240            10  ER-READ-HH               PIC 9(02).
000250            10  ER-READ-MM               PIC 9(02).
000260            10  ER-READ-SS               PIC 9(02).
000270       05  ER-VOLTAGE                  PIC 9(04)V99.
000280       05  ER-CURRENT                  PIC 9(04)V99.
000290       05  ER-POWER                    PIC 9(06)V99.
000300       05  ER-ENERGY-KWH               PIC 9(06)V999.
000310*    RESERVED FOR FUTURE SENSOR-CHANNEL EXPANSION
000320       05  FILLER                      PIC X(02).
