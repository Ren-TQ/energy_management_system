000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. CENRGBAT.
000030       AUTHOR. R T BAKER.
000040       INSTALLATION. CAMPUS FACILITIES DATA PROCESSING.
000050       DATE-WRITTEN. 06/1989.
000060       DATE-COMPILED.
000070       SECURITY. CAMPUS FACILITIES - INTERNAL USE ONLY.
000080************************************************************************
000090*
000100*A    ABSTRACT..
000110*  NIGHTLY RUN AGAINST THE METER READING COLLECTION FILE.  FOR
000120*  EACH READING THIS PROGRAM VALIDATES THE READING, RAISES
000130*  OVERLOAD/VOLTAGE ALERTS, PRICES THE ENERGY ON THE PEAK/OFF-
000140*  PEAK TARIFF, AND ACCUMULATES PER-METER, PER-BUILDING AND
000150*  GRAND-TOTAL ENERGY AND COST.  PRODUCES THE NIGHTLY SUMMARY
000160*  REPORT (BUILDING TOTALS, DEVICE COUNTS, ALERT COUNTS).
000170*
000180*J    JCL..
000190*
000200* //CENRGBAT EXEC PGM=CENRGBAT
000210* //SYSOUT   DD SYSOUT=*
000220* //BLDGMSTR DD DSN=CE.PROD.BLDGMSTR,DISP=SHR
000230* //METRMSTR DD DSN=CE.PROD.METRMSTR,DISP=SHR
000240* //NRGREADS DD DSN=CE.PROD.NRGREADS,DISP=SHR
000250* //ALERTOUT DD DSN=CE.PROD.ALERTOUT,
000260* //            DISP=(,CATLG,CATLG),UNIT=DISK,
000270* //            SPACE=(TRK,(5,5),RLSE)
000280* //BILLOUT  DD DSN=CE.PROD.BILLOUT,
000290* //            DISP=(,CATLG,CATLG),UNIT=DISK,
000300* //            SPACE=(TRK,(5,5),RLSE)
000310* //RPTOUT   DD SYSOUT=*
000320* //*
000330*
000340*P    ENTRY PARAMETERS..
000350*     NONE.
000360*
000370*E    ERRORS DETECTED BY THIS ELEMENT..
000380*     I/O ERROR ON FILES - PROGRAM SETS RETURN-CODE 16 AND ENDS
000390*
000400*C    ELEMENTS INVOKED BY THIS ELEMENT..
000410*     NONE.
000420*
000430*U    USER CONSTANTS AND TABLES REFERENCED..
000440*     WS-CONSTANTS  -- OVERLOAD RATIO, VOLTAGE BAND, TARIFF RATES
000450*
000460************************************************************************
000470*
000480*    CHANGE LOG..
000490*    89-06-14  RTB  ORIGINAL PROGRAM - PLANT ENGINEERING REQ PE-201
000500*    90-02-08  RTB  ADDED VOLTAGE HIGH/LOW ALERT CHECKS, PE-214
000510*    91-07-22  DLW  ADDED PER-BUILDING ENERGY TOTALS, TICKET FAC-880
000520*    93-01-11  DLW  CORRECTED OVERLOAD RATIO TO 1.20, TICKET FAC-991
000530*    95-05-30  JHK  ADDED OFF-PEAK/PEAK SPLIT ON TOTALS LINE, FAC-1207
000540*    96-11-04  JHK  DATA VALIDATION ALERT (DV) ADDED, TICKET FAC-1340
000550*    98-08-19  RTB  Y2K - READ-DATE AND TRIGGER-DATE TO CCYYMMDD
000560*    99-01-09  RTB  Y2K - RUN DATE DISPLAY EXPANDED, TICKET FAC-1499
000570*    00-03-02  JHK  UNRESOLVED ALERT COUNT ADDED TO ALERT SECTION
000580*    01-09-17  MCS  SERIAL NUMBER FORMAT CHECK ADDED, TICKET FAC-1688
000590*    03-06-22  JHK  DEVICE ON-LINE/OFF-LINE COUNTS ADDED, FAC-1750
000600*    05-02-28  MCS  ROUNDED BUILDING ENERGY TO 2 DECIMALS, FAC-1899
000610*    07-08-30  JHK  METER TABLE SEARCH CONVERTED TO SEARCH ALL
000620*
000630************************************************************************
000640       ENVIRONMENT DIVISION.
000650       CONFIGURATION SECTION.
000660       SOURCE-COMPUTER. IBM-3090.
000670       OBJECT-COMPUTER. IBM-3090.
000680       SPECIAL-NAMES.
000690            C01 IS TOP-OF-FORM
000700            CLASS CE-SERIAL-CHAR IS 'A' THRU 'Z' '0' THRU '9' '_'.
000710       INPUT-OUTPUT SECTION.
000720       FILE-CONTROL.
000730            SELECT BLDG-MASTER-FILE ASSIGN TO BLDGMSTR
000740                FILE STATUS IS WS-BLDG-FILE-STATUS.
000750            SELECT METER-MASTER-FILE ASSIGN TO METRMSTR
000760                FILE STATUS IS WS-METR-FILE-STATUS.
000770            SELECT ENERGY-READING-FILE ASSIGN TO NRGREADS
000780                FILE STATUS IS WS-NRGRD-FILE-STATUS.
000790            SELECT ALERT-OUT-FILE ASSIGN TO ALERTOUT
000800                FILE STATUS IS WS-ALERT-FILE-STATUS.
000810            SELECT BILLING-OUT-FILE ASSIGN TO BILLOUT
000820                FILE STATUS IS WS-BILL-FILE-STATUS.
000830            SELECT SUMMARY-REPORT-FILE ASSIGN TO RPTOUT
000840                FILE STATUS IS WS-RPT-FILE-STATUS.
000850       DATA DIVISION.
000860       FILE SECTION.
000870************************************************************************
000880*                    INPUT MASTER AND READING FILES                  
000890************************************************************************
000900       FD  BLDG-MASTER-FILE
000910            RECORDING MODE IS F
000920            LABEL RECORDS ARE STANDARD.
000930       01  BLDG-MASTER-RECORD.
000940            COPY CEBLDMST.
000950       EJECT
000960       FD  METER-MASTER-FILE
000970            RECORDING MODE IS F
000980            LABEL RECORDS ARE STANDARD.
000990       01  METER-MASTER-RECORD.
001000            COPY CEMETMST.
001010       EJECT
001020       FD  ENERGY-READING-FILE
001030            RECORDING MODE IS F
001040            LABEL RECORDS ARE STANDARD.
001050       01  ENERGY-READING-RECORD.
001060            COPY CERDGREC.
001070       EJECT
001080************************************************************************
001090*                        OUTPUT ALERT AND BILLING FILES              
001100************************************************************************
001110       FD  ALERT-OUT-FILE
001120            RECORDING MODE IS F
001130            LABEL RECORDS ARE STANDARD.
001140       01  ALERT-OUT-RECORD.
001150            COPY CEALTREC.
001160       EJECT
001170       FD  BILLING-OUT-FILE
001180            RECORDING MODE IS F
001190            LABEL RECORDS ARE STANDARD.
001200       01  BILLING-OUT-RECORD.
001210            COPY CEBILREC.
001220       EJECT
001230************************************************************************
001240*                       OUTPUT SUMMARY REPORT FILE                   
001250************************************************************************
001260       FD  SUMMARY-REPORT-FILE
001270            RECORDING MODE IS F
001280            LABEL RECORDS ARE STANDARD.
001290       01  SUMMARY-REPORT-RECORD          PIC X(132).
001300       EJECT
001310       WORKING-STORAGE SECTION.
001320************************************************************************
001330*                          FILE STATUS AREA                          
001340************************************************************************
001350       01  WS-FILE-STATUS-AREA.
001360            05  WS-BLDG-FILE-STATUS         PIC X(02).
001370            05  WS-METR-FILE-STATUS         PIC X(02).
001380            05  WS-NRGRD-FILE-STATUS        PIC X(02).
001390            05  WS-ALERT-FILE-STATUS        PIC X(02).
001400            05  WS-BILL-FILE-STATUS         PIC X(02).
001410            05  WS-RPT-FILE-STATUS          PIC X(02).
001420            05  FILLER                      PIC X(06).
001430************************************************************************
001440*                       PROGRAM SWITCHES                             
001450************************************************************************
001460       01  WS-SWITCHES.
001470            05  END-OF-FILE-INDICATOR       PIC X(01).
001480                88  END-OF-FILE                 VALUE 'Y'.
001490                88  CONTINUE-PROCESSING         VALUE 'N'.
001500            05  WS-BLDG-EOF-SW              PIC X(01).
001510                88  WS-BLDG-AT-EOF              VALUE 'Y'.
001520            05  WS-METR-EOF-SW              PIC X(01).
001530                88  WS-METR-AT-EOF              VALUE 'Y'.
001540            05  WS-READING-VALID-SW         PIC X(01).
001550                88  WS-READING-IS-VALID         VALUE 'Y'.
001560                88  WS-READING-NOT-VALID        VALUE 'N'.
001570            05  WS-METER-FOUND-SW           PIC X(01).
001580                88  WS-METER-WAS-FOUND          VALUE 'Y'.
001590                88  WS-METER-NOT-FOUND          VALUE 'N'.
001600            05  WS-SERIAL-OK-SW             PIC X(01).
001610                88  WS-SERIAL-IS-OK             VALUE 'Y'.
001620                88  WS-SERIAL-NOT-OK            VALUE 'N'.
001630            05  FILLER                      PIC X(02).
001640************************************************************************
001650*                       RUN DATE WORK AREA                           
001660************************************************************************
001670       01  WS-CURRENT-DATE.
001680            05  WS-CURR-YEAR                PIC 9(02).
001690            05  WS-CURR-MONTH               PIC 9(02).
001700            05  WS-CURR-DAY                 PIC 9(02).
001710       01  WS-RUN-DATE-DISPLAY         PIC X(08).
001720       01  WS-MSG-AREA.
001730            05  MSG01-IO-ERROR              PIC X(20) VALUE
001740                'I/O ERROR ON FILE -'.
001750************************************************************************
001760*                       STANDALONE COUNTERS                          
001770************************************************************************
001780       77  WS-TABLE-SUB                PIC S9(04) COMP VALUE ZERO.
001790       77  WS-MET-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
001800       77  WS-BLD-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
001810************************************************************************
001820*                       RUN ACCUMULATORS                             
001830************************************************************************
001840       01  WS-RUN-COUNTERS.
001850            05  WS-READINGS-READ            PIC S9(07) COMP VALUE ZERO.
001860            05  WS-READINGS-VALID           PIC S9(07) COMP VALUE ZERO.
001870            05  WS-READINGS-REJECTED        PIC S9(07) COMP VALUE ZERO.
001880            05  WS-ALERTS-WRITTEN           PIC S9(07) COMP VALUE ZERO.
001890            05  WS-ALERT-PO-COUNT           PIC S9(07) COMP VALUE ZERO.
001900            05  WS-ALERT-VH-COUNT           PIC S9(07) COMP VALUE ZERO.
001910            05  WS-ALERT-VL-COUNT           PIC S9(07) COMP VALUE ZERO.
001920            05  WS-ALERT-DV-COUNT           PIC S9(07) COMP VALUE ZERO.
001930            05  WS-DEVICE-ONLINE-COUNT      PIC S9(05) COMP VALUE ZERO.
001940            05  WS-DEVICE-OFFLINE-COUNT     PIC S9(05) COMP VALUE ZERO.
001950            05  WS-ALERT-ID-SEQ             PIC S9(08) COMP VALUE ZERO.
001960       01  WS-GRAND-TOTALS.
001970            05  WS-GRAND-ENERGY-TOTAL       PIC 9(09)V999 VALUE ZERO.
001980            05  WS-GRAND-COST-TOTAL         PIC 9(09)V99 VALUE ZERO.
001990            05  WS-PEAK-ENERGY-TOTAL        PIC 9(09)V999 VALUE ZERO.
002000            05  WS-OFFPEAK-ENERGY-TOTAL     PIC 9(09)V999 VALUE ZERO.
002010************************************************************************
002020*                    READING VALIDATION WORK AREA                    
002030************************************************************************
002040       01  WS-VALIDATION-WORK-AREA.
002050            05  WS-CALC-POWER               PIC S9(09)V99 VALUE ZERO.
002060            05  WS-POWER-DIFF               PIC S9(09)V99 VALUE ZERO.
002070            05  WS-SERIAL-LENGTH            PIC S9(04) COMP VALUE ZERO.
002080            05  WS-SERIAL-INDEX             PIC S9(04) COMP VALUE ZERO.
002090            05  WS-SERIAL-CHAR              PIC X(01).
002100            05  WS-DV-REASON                PIC X(80).
002110************************************************************************
002120*                       TARIFF WORK AREA                             
002130************************************************************************
002140       01  WS-TARIFF-WORK-AREA.
002150            05  WS-PERIOD-CODE              PIC X(01).
002160            05  WS-RATE                     PIC 9V99.
002170            05  WS-COST                     PIC 9(07)V99.
002180            05  WS-RPT-ENERGY-2DEC          PIC 9(07)V99.
002190************************************************************************
002200*                    BUSINESS CONSTANTS - DO NOT ALTER               
002210************************************************************************
002220*   RATES REVIEWED ANNUALLY BY PLANT ENGINEERING - SEE FAC-1207
002230       01  WS-CONSTANTS.
002240            05  WS-OVERLOAD-RATIO           PIC 9V99 VALUE 1.20.
002250            05  WS-VOLTAGE-LOW-THRESH       PIC 9(06)V99 VALUE 198.00.
002260            05  WS-VOLTAGE-HIGH-THRESH      PIC 9(06)V99 VALUE 242.00.
002270            05  WS-VOLTAGE-MAX-RANGE        PIC 9(06)V99 VALUE 1000.00.
002280            05  WS-POWER-MAX-RANGE          PIC 9(06)V99 VALUE 100000.00.
002290            05  WS-PEAK-RATE                PIC 9V99 VALUE 0.80.
002300            05  WS-OFFPEAK-RATE             PIC 9V99 VALUE 0.40.
002310            05  WS-PHYSICAL-TOLERANCE       PIC 9V99 VALUE 0.01.
002320            05  WS-PEAK-START-HOUR          PIC 9(02) VALUE 08.
002330            05  WS-PEAK-END-HOUR            PIC 9(02) VALUE 22.
002340            05  WS-SERIAL-MIN-LENGTH        PIC 9(02) VALUE 03.
002350************************************************************************
002360*                    METER MASTER LOOKUP TABLE                       
002370************************************************************************
002380*   LOADED ASCENDING BY METER-ID AT 1300-LOAD-METER-TABLE - SEARCH
002390*   ALL BELOW IS VALID ONLY BECAUSE METRMSTR ARRIVES IN KEY SEQUENCE
002400       01  WS-METER-TABLE.
002410            05  WS-MET-TAB-ENTRY OCCURS 500 TIMES
002420                ASCENDING KEY IS MT-METER-ID
002430                INDEXED BY WS-MET-IDX.
002440                10  MT-METER-ID              PIC 9(06).
002450                10  MT-SERIAL-NUMBER         PIC X(20).
002460                10  MT-BUILDING-ID           PIC 9(04).
002470                10  MT-BLD-SUB               PIC S9(04) COMP.
002480                10  MT-RATED-POWER           PIC 9(06)V99.
002490                10  MT-OVERLOAD-THRESHOLD    PIC 9(06)V99.
002500                10  MT-STATUS                PIC X(01).
002510                    88  MT-STATUS-ONLINE         VALUE 'O'.
002520                    88  MT-STATUS-OFFLINE        VALUE 'F'.
002530                    88  MT-IS-DECOMM             VALUE 'D'.
002540                10  MT-ACTIVE-FLAG           PIC X(01).
002550                    88  MT-IS-ACTIVE             VALUE 'Y'.
002560                10  MT-ENERGY-TOTAL          PIC 9(07)V999.
002570                10  MT-COST-TOTAL            PIC 9(07)V99.
002580************************************************************************
002590*                    BUILDING MASTER TOTALS TABLE                    
002600************************************************************************
002610*   LOADED ASCENDING BY BUILDING-ID AT 1200-LOAD-BUILDING-TABLE
002620       01  WS-BUILDING-TABLE.
002630            05  WS-BLD-TAB-ENTRY OCCURS 200 TIMES
002640                ASCENDING KEY IS BT-BUILDING-ID
002650                INDEXED BY WS-BLD-IDX.
002660                10  BT-BUILDING-ID           PIC 9(04).
002670                10  BT-BUILDING-NAME         PIC X(30).
002680                10  BT-DEVICE-COUNT          PIC S9(05) COMP.
002690                10  BT-ENERGY-TOTAL          PIC 9(07)V999.
002700                10  BT-COST-TOTAL            PIC 9(07)V99.
002710************************************************************************
002720*                    REPORT PRINT LINE - MULTIPLE VIEWS              
002730************************************************************************
002740       01  WS-REPORT-LINE                  PIC X(132).
002750*
002760       01  WS-HEADING-LINE REDEFINES WS-REPORT-LINE.
002770            05  FILLER                     PIC X(10).
002780            05  HL-TITLE                   PIC X(50).
002790            05  FILLER                     PIC X(20).
002800            05  HL-DATE-LIT                PIC X(10) VALUE 'RUN DATE: '.
002810            05  HL-RUN-DATE                PIC X(10).
002820            05  FILLER                     PIC X(32).
002830*
002840       01  WS-BUILDING-DETAIL-LINE REDEFINES WS-REPORT-LINE.
002850            05  FILLER                     PIC X(05).
002860            05  BDL-BUILDING-ID            PIC ZZZ9.
002870            05  FILLER                     PIC X(03).
002880            05  BDL-BUILDING-NAME          PIC X(30).
002890            05  FILLER                     PIC X(03).
002900            05  BDL-DEVICE-COUNT           PIC ZZ9.
002910            05  FILLER                     PIC X(03).
002920            05  BDL-ENERGY-KWH             PIC ZZZ,ZZ9.99.
002930            05  FILLER                     PIC X(04).
002940            05  BDL-COST                   PIC ZZZ,ZZ9.99.
002950            05  FILLER                     PIC X(57).
002960*
002970       01  WS-COUNTS-LINE REDEFINES WS-REPORT-LINE.
002980            05  FILLER                     PIC X(05).
002990            05  CL-LABEL                   PIC X(30).
003000            05  FILLER                     PIC X(03).
003010            05  CL-VALUE                   PIC ZZZ,ZZ9.
003020            05  FILLER                     PIC X(87).
003030*
003040       01  WS-TOTALS-ENERGY-LINE REDEFINES WS-REPORT-LINE.
003050            05  FILLER                     PIC X(05).
003060            05  TEL-LABEL                  PIC X(30).
003070            05  FILLER                     PIC X(03).
003080            05  TEL-VALUE                  PIC Z,ZZZ,ZZ9.999.
003090            05  FILLER                     PIC X(81).
003100*
003110       01  WS-TOTALS-COST-LINE REDEFINES WS-REPORT-LINE.
003120            05  FILLER                     PIC X(05).
003130            05  TCL-LABEL                  PIC X(30).
003140            05  FILLER                     PIC X(03).
003150            05  TCL-VALUE                  PIC ZZZ,ZZ9.99.
003160            05  FILLER                     PIC X(84).
003170       EJECT
003180       PROCEDURE DIVISION.
003190************************************************************************
003200*                       MAIN CONTROL                                 
003210************************************************************************
003220       0000-CONTROL-PROCESS.
003230            PERFORM 1000-INITIALIZATION THRU 1099-INITIALIZATION-EXIT.
003240            PERFORM 1100-OPEN-FILES THRU 1199-OPEN-FILES-EXIT.
003250            PERFORM 1200-LOAD-BUILDING-TABLE
003260                THRU 1299-LOAD-BUILDING-TABLE-EXIT.
003270            PERFORM 1300-LOAD-METER-TABLE THRU 1399-LOAD-METER-TABLE-EXIT.
003280            MOVE 'N' TO END-OF-FILE-INDICATOR.
003290            PERFORM 2000-MAIN-PROCESS THRU 2000-MAIN-PROCESS-EXIT
003300                UNTIL END-OF-FILE.
003310            PERFORM 3000-PRODUCE-SUMMARY-REPORT
003320                THRU 3099-PRODUCE-SUMMARY-REPORT-EXIT.
003330            PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT.
003340            GOBACK.
003350************************************************************************
003360*                       INITIALIZATION                               
003370************************************************************************
003380       1000-INITIALIZATION.
003390            INITIALIZE WS-RUN-COUNTERS WS-GRAND-TOTALS.
003400            MOVE ZERO TO WS-MET-TAB-COUNT WS-BLD-TAB-COUNT.
003410            MOVE ZERO TO WS-DEVICE-ONLINE-COUNT WS-DEVICE-OFFLINE-COUNT.
003420            MOVE 'N' TO END-OF-FILE-INDICATOR.
003430            MOVE 'N' TO WS-BLDG-EOF-SW.
003440            MOVE 'N' TO WS-METR-EOF-SW.
003450            ACCEPT WS-CURRENT-DATE FROM DATE.
003460*    89-06-14 RTB  WS-CURRENT-DATE IS YYMMDD PER ACCEPT...FROM DATE
003470            STRING WS-CURR-MONTH   '/' WS-CURR-DAY '/' WS-CURR-YEAR
003480                DELIMITED BY SIZE INTO WS-RUN-DATE-DISPLAY.
003490       1099-INITIALIZATION-EXIT.
003500            EXIT.
003510************************************************************************
003520*                       OPEN FILES                                   
003530************************************************************************
003540       1100-OPEN-FILES.
003550            OPEN INPUT  BLDG-MASTER-FILE
003560                METER-MASTER-FILE
003570                ENERGY-READING-FILE.
003580            OPEN OUTPUT ALERT-OUT-FILE
003590                BILLING-OUT-FILE
003600                SUMMARY-REPORT-FILE.
003610            IF WS-BLDG-FILE-STATUS NOT = '00'
003620                DISPLAY MSG01-IO-ERROR ' BLDGMSTR' WS-BLDG-FILE-STATUS
003630                GO TO EOJ9900-ABEND
003640            END-IF.
003650            IF WS-METR-FILE-STATUS NOT = '00'
003660                DISPLAY MSG01-IO-ERROR ' METRMSTR' WS-METR-FILE-STATUS
003670                GO TO EOJ9900-ABEND
003680            END-IF.
003690            IF WS-NRGRD-FILE-STATUS NOT = '00'
003700                DISPLAY MSG01-IO-ERROR ' NRGREADS' WS-NRGRD-FILE-STATUS
003710                GO TO EOJ9900-ABEND
003720            END-IF.
003730            IF WS-ALERT-FILE-STATUS NOT = '00'
003740                DISPLAY MSG01-IO-ERROR ' ALERTOUT' WS-ALERT-FILE-STATUS
003750                GO TO EOJ9900-ABEND
003760            END-IF.
003770            IF WS-BILL-FILE-STATUS NOT = '00'
003780                DISPLAY MSG01-IO-ERROR ' BILLOUT' WS-BILL-FILE-STATUS
003790                GO TO EOJ9900-ABEND
003800            END-IF.
003810            IF WS-RPT-FILE-STATUS NOT = '00'
003820                DISPLAY MSG01-IO-ERROR ' RPTOUT' WS-RPT-FILE-STATUS
003830                GO TO EOJ9900-ABEND
003840            END-IF.
003850       1199-OPEN-FILES-EXIT.
003860            EXIT.
003870************************************************************************
003880*                    LOAD BUILDING MASTER TABLE                      
003890************************************************************************
003900       1200-LOAD-BUILDING-TABLE.
003910            PERFORM 1210-READ-BUILDING-RECORD
003920                THRU 1219-READ-BUILDING-RECORD-EXIT
003930                UNTIL WS-BLDG-AT-EOF.
003940       1299-LOAD-BUILDING-TABLE-EXIT.
003950            EXIT.
003960       1210-READ-BUILDING-RECORD.
003970            READ BLDG-MASTER-FILE
003980                AT END
003990                    SET WS-BLDG-AT-EOF TO TRUE
004000            END-READ.
004010            IF NOT WS-BLDG-AT-EOF
004020                IF WS-BLDG-FILE-STATUS NOT = '00'
004030                    DISPLAY MSG01-IO-ERROR ' BLDGMSTR' WS-BLDG-FILE-STATUS
004040                    GO TO EOJ9900-ABEND
004050                END-IF
004060                ADD 1 TO WS-BLD-TAB-COUNT
004070                SET WS-BLD-IDX TO WS-BLD-TAB-COUNT
004080                MOVE BM-BUILDING-ID   TO BT-BUILDING-ID(WS-BLD-IDX)
004090                MOVE BM-BUILDING-NAME TO BT-BUILDING-NAME(WS-BLD-IDX)
004100                MOVE ZERO TO BT-DEVICE-COUNT(WS-BLD-IDX)
004110                    BT-ENERGY-TOTAL(WS-BLD-IDX)
004120                    BT-COST-TOTAL(WS-BLD-IDX)
004130            END-IF.
004140       1219-READ-BUILDING-RECORD-EXIT.
004150            EXIT.
004160************************************************************************
004170*                    LOAD METER MASTER TABLE                        
004180************************************************************************
004190*    91-07-22 DLW  BUILDING SUBSCRIPT RESOLVED HERE ONCE PER METER SO
004200*                  2600-ACCUMULATE-TOTALS NEVER RE-SEARCHES THE TABLE
004210       1300-LOAD-METER-TABLE.
004220            PERFORM 1310-READ-METER-RECORD
004230                THRU 1319-READ-METER-RECORD-EXIT
004240                UNTIL WS-METR-AT-EOF.
004250       1399-LOAD-METER-TABLE-EXIT.
004260            EXIT.
004270       1310-READ-METER-RECORD.
004280            READ METER-MASTER-FILE
004290                AT END
004300                    SET WS-METR-AT-EOF TO TRUE
004310            END-READ.
004320            IF NOT WS-METR-AT-EOF
004330                IF WS-METR-FILE-STATUS NOT = '00'
004340                    DISPLAY MSG01-IO-ERROR ' METRMSTR' WS-METR-FILE-STATUS
004350                    GO TO EOJ9900-ABEND
004360                END-IF
004370                ADD 1 TO WS-MET-TAB-COUNT
004380                SET WS-MET-IDX TO WS-MET-TAB-COUNT
004390                MOVE MM-METER-ID       TO MT-METER-ID(WS-MET-IDX)
004400                MOVE MM-SERIAL-NUMBER  TO MT-SERIAL-NUMBER(WS-MET-IDX)
004410                MOVE MM-BUILDING-ID    TO MT-BUILDING-ID(WS-MET-IDX)
004420                MOVE MM-RATED-POWER    TO MT-RATED-POWER(WS-MET-IDX)
004430                MOVE MM-STATUS         TO MT-STATUS(WS-MET-IDX)
004440                MOVE MM-ACTIVE-FLAG    TO MT-ACTIVE-FLAG(WS-MET-IDX)
004450                MULTIPLY MM-RATED-POWER BY WS-OVERLOAD-RATIO
004460                    GIVING MT-OVERLOAD-THRESHOLD(WS-MET-IDX) ROUNDED
004470                MOVE ZERO TO MT-ENERGY-TOTAL(WS-MET-IDX)
004480                    MT-COST-TOTAL(WS-MET-IDX)
004490                MOVE ZERO TO MT-BLD-SUB(WS-MET-IDX)
004500                SET WS-BLD-IDX TO 1
004510                SEARCH ALL WS-BLD-TAB-ENTRY
004520                    AT END
004530                        CONTINUE
004540                    WHEN BT-BUILDING-ID(WS-BLD-IDX) = MM-BUILDING-ID
004550                        SET MT-BLD-SUB(WS-MET-IDX) TO WS-BLD-IDX
004560                        ADD 1 TO BT-DEVICE-COUNT(WS-BLD-IDX)
004570                END-SEARCH
004580                IF MT-STATUS-ONLINE(WS-MET-IDX)
004590                    ADD 1 TO WS-DEVICE-ONLINE-COUNT
004600                END-IF
004610                IF MT-STATUS-OFFLINE(WS-MET-IDX)
004620                    ADD 1 TO WS-DEVICE-OFFLINE-COUNT
004630                END-IF
004640            END-IF.
004650       1319-READ-METER-RECORD-EXIT.
004660            EXIT.
004670************************************************************************
004680*                    MAIN READING PROCESSING LOOP                    
004690************************************************************************
004700       2000-MAIN-PROCESS.
004710            PERFORM 2100-READ-NEXT-READING
004720                THRU 2199-READ-NEXT-READING-EXIT.
004730            IF NOT END-OF-FILE
004740                PERFORM 2200-PROCESS-READING
004750                    THRU 2299-PROCESS-READING-EXIT
004760            END-IF.
004770       2000-MAIN-PROCESS-EXIT.
004780            EXIT.
004790       2100-READ-NEXT-READING.
004800            READ ENERGY-READING-FILE
004810                AT END
004820                    SET END-OF-FILE TO TRUE
004830            END-READ.
004840            IF NOT END-OF-FILE
004850                IF WS-NRGRD-FILE-STATUS NOT = '00'
004860                    DISPLAY MSG01-IO-ERROR ' NRGREADS'
004870                        WS-NRGRD-FILE-STATUS
004880                    GO TO EOJ9900-ABEND
004890                END-IF
004900                ADD 1 TO WS-READINGS-READ
004910            END-IF.
004920       2199-READ-NEXT-READING-EXIT.
004930            EXIT.
004940************************************************************************
004950*                    PROCESS ONE ENERGY READING                     
004960************************************************************************
004970       2200-PROCESS-READING.
004980            PERFORM 2210-LOOKUP-METER THRU 2219-LOOKUP-METER-EXIT.
004990            IF WS-METER-WAS-FOUND
005000                PERFORM 2300-VALIDATE-READING
005010                    THRU 2399-VALIDATE-READING-EXIT
005020                IF WS-READING-IS-VALID
005030                    PERFORM 2400-CHECK-ALERT-RULES
005040                        THRU 2499-CHECK-ALERT-RULES-EXIT
005050                    PERFORM 2500-PRICE-AND-BILL
005060                        THRU 2599-PRICE-AND-BILL-EXIT
005070                    PERFORM 2600-ACCUMULATE-TOTALS
005080                        THRU 2699-ACCUMULATE-TOTALS-EXIT
005090                ELSE
005100                    PERFORM 2450-WRITE-DV-ALERT
005110                        THRU 2459-WRITE-DV-ALERT-EXIT
005120                END-IF
005130            ELSE
005140                ADD 1 TO WS-READINGS-REJECTED
005150            END-IF.
005160       2299-PROCESS-READING-EXIT.
005170            EXIT.
005180*    01-09-17 MCS  A READING IS REJECTED (NOT PRICED, NOT VALIDATED)
005190*                  WHEN ITS METER IS UNKNOWN, INACTIVE OR DECOMM'D
005200       2210-LOOKUP-METER.
005210            SET WS-METER-NOT-FOUND TO TRUE.
005220            SET WS-MET-IDX TO 1.
005230            SEARCH ALL WS-MET-TAB-ENTRY
005240                AT END
005250                    SET WS-METER-NOT-FOUND TO TRUE
005260                WHEN MT-METER-ID(WS-MET-IDX) =
005270                    ER-METER-ID OF ENERGY-READING-RECORD
005280                    IF MT-IS-ACTIVE(WS-MET-IDX)
005290                       AND NOT MT-IS-DECOMM(WS-MET-IDX)
005300                        SET WS-METER-WAS-FOUND TO TRUE
005310                    ELSE
005320                        SET WS-METER-NOT-FOUND TO TRUE
005330                    END-IF
005340            END-SEARCH.
005350       2219-LOOKUP-METER-EXIT.
005360            EXIT.
005370************************************************************************
005380*                    READING VALIDATION RULES                       
005390************************************************************************
005400*    89-06-14 RTB  POWER MUST AGREE WITH VOLTAGE * CURRENT WITHIN
005410*                  WS-PHYSICAL-TOLERANCE, VOLTAGE/POWER MUST STAY
005420*                  IN RANGE, AND THE OWNING METER'S SERIAL NUMBER
005430*                  MUST BE A VALID FORMAT - SEE FAC-1688
005440       2300-VALIDATE-READING.
005450            SET WS-READING-IS-VALID TO TRUE.
005460            MOVE SPACES TO WS-DV-REASON.
005470            COMPUTE WS-CALC-POWER ROUNDED =
005480                ER-VOLTAGE OF ENERGY-READING-RECORD *
005490                ER-CURRENT OF ENERGY-READING-RECORD.
005500            COMPUTE WS-POWER-DIFF =
005510                ER-POWER OF ENERGY-READING-RECORD - WS-CALC-POWER.
005520            IF WS-POWER-DIFF < ZERO
005530                MULTIPLY WS-POWER-DIFF BY -1 GIVING WS-POWER-DIFF
005540            END-IF.
005550            IF WS-POWER-DIFF > WS-PHYSICAL-TOLERANCE
005560                SET WS-READING-NOT-VALID TO TRUE
005570                MOVE 'POWER NOT EQUAL TO VOLTAGE TIMES CURRENT'
005580                    TO WS-DV-REASON
005590            END-IF.
005600            IF ER-VOLTAGE OF ENERGY-READING-RECORD > WS-VOLTAGE-MAX-RANGE
005610                SET WS-READING-NOT-VALID TO TRUE
005620                MOVE 'VOLTAGE READING OUT OF RANGE' TO WS-DV-REASON
005630            END-IF.
005640            IF ER-POWER OF ENERGY-READING-RECORD > WS-POWER-MAX-RANGE
005650                SET WS-READING-NOT-VALID TO TRUE
005660                MOVE 'POWER READING OUT OF RANGE' TO WS-DV-REASON
005670            END-IF.
005680            PERFORM 2310-VALIDATE-SERIAL-NUMBER
005690                THRU 2319-VALIDATE-SERIAL-NUMBER-EXIT.
005700            IF WS-SERIAL-NOT-OK
005710                SET WS-READING-NOT-VALID TO TRUE
005720                MOVE 'METER SERIAL NUMBER FORMAT INVALID' TO WS-DV-REASON
005730            END-IF.
005740       2399-VALIDATE-READING-EXIT.
005750            EXIT.
005760       2310-VALIDATE-SERIAL-NUMBER.
005770            SET WS-SERIAL-IS-OK TO TRUE.
005780            MOVE ZERO TO WS-SERIAL-LENGTH.
005790            PERFORM 2311-CHECK-SERIAL-CHAR
005800                THRU 2311-CHECK-SERIAL-CHAR-EXIT
005810                VARYING WS-SERIAL-INDEX FROM 1 BY 1
005820                UNTIL WS-SERIAL-INDEX > 20.
005830            IF WS-SERIAL-LENGTH < WS-SERIAL-MIN-LENGTH
005840                SET WS-SERIAL-NOT-OK TO TRUE
005850            END-IF.
005860       2319-VALIDATE-SERIAL-NUMBER-EXIT.
005870            EXIT.
005880       2311-CHECK-SERIAL-CHAR.
005890            MOVE MT-SERIAL-NUMBER(WS-MET-IDX)(WS-SERIAL-INDEX:1)
005900                TO WS-SERIAL-CHAR.
005910            IF WS-SERIAL-CHAR NOT = SPACE
005920                ADD 1 TO WS-SERIAL-LENGTH
005930                IF WS-SERIAL-CHAR IS NOT CE-SERIAL-CHAR
005940                    SET WS-SERIAL-NOT-OK TO TRUE
005950                END-IF
005960            END-IF.
005970       2311-CHECK-SERIAL-CHAR-EXIT.
005980            EXIT.
005990************************************************************************
006000*                       ALERT RULE CHECKS                            
006010************************************************************************
006020*    90-02-08 RTB  THREE ALERT TYPES RAISED HERE - OVERLOAD (PO),
006030*                  VOLTAGE HIGH (VH), VOLTAGE LOW (VL).  DATA-
006040*                  INVALID (DV) ALERTS ARE RAISED BY 2450 BELOW.
006050       2400-CHECK-ALERT-RULES.
006060            IF ER-POWER OF ENERGY-READING-RECORD >
006070                MT-OVERLOAD-THRESHOLD(WS-MET-IDX)
006080                PERFORM 2410-WRITE-PO-ALERT THRU 2419-WRITE-PO-ALERT-EXIT
006090            END-IF.
006100            IF ER-VOLTAGE OF ENERGY-READING-RECORD < WS-VOLTAGE-LOW-THRESH
006110                PERFORM 2420-WRITE-VL-ALERT THRU 2429-WRITE-VL-ALERT-EXIT
006120            END-IF.
006130            IF ER-VOLTAGE OF ENERGY-READING-RECORD >
006140                WS-VOLTAGE-HIGH-THRESH
006150                PERFORM 2430-WRITE-VH-ALERT THRU 2439-WRITE-VH-ALERT-EXIT
006160            END-IF.
006170       2499-CHECK-ALERT-RULES-EXIT.
006180            EXIT.
006190       2410-WRITE-PO-ALERT.
006200            ADD 1 TO WS-ALERT-ID-SEQ.
006210            MOVE WS-ALERT-ID-SEQ TO AL-ALERT-ID.
006220            MOVE ER-METER-ID OF ENERGY-READING-RECORD TO AL-METER-ID.
006230            MOVE 'PO' TO AL-ALERT-TYPE.
006240            MOVE ER-POWER OF ENERGY-READING-RECORD TO AL-ALERT-VALUE.
006250            MOVE MT-OVERLOAD-THRESHOLD(WS-MET-IDX) TO AL-THRESHOLD-VALUE.
006260            MOVE ER-READ-DATE OF ENERGY-READING-RECORD TO AL-TRIGGER-DATE.
006270            MOVE ER-READ-TIME OF ENERGY-READING-RECORD TO AL-TRIGGER-TIME.
006280            MOVE 'N' TO AL-RESOLVED-FLAG.
006290            MOVE 'POWER OVERLOAD - READING EXCEEDS 120 PCT OF RATED POWER'
006300                TO AL-DESCRIPTION.
006310            PERFORM 2700-WRITE-ALERT-RECORD
006320                THRU 2799-WRITE-ALERT-RECORD-EXIT.
006330            ADD 1 TO WS-ALERT-PO-COUNT.
006340       2419-WRITE-PO-ALERT-EXIT.
006350            EXIT.
006360       2420-WRITE-VL-ALERT.
006370            ADD 1 TO WS-ALERT-ID-SEQ.
006380            MOVE WS-ALERT-ID-SEQ TO AL-ALERT-ID.
006390            MOVE ER-METER-ID OF ENERGY-READING-RECORD TO AL-METER-ID.
006400            MOVE 'VL' TO AL-ALERT-TYPE.
006410            MOVE ER-VOLTAGE OF ENERGY-READING-RECORD TO AL-ALERT-VALUE.
006420            MOVE WS-VOLTAGE-LOW-THRESH TO AL-THRESHOLD-VALUE.
006430            MOVE ER-READ-DATE OF ENERGY-READING-RECORD TO AL-TRIGGER-DATE.
006440            MOVE ER-READ-TIME OF ENERGY-READING-RECORD TO AL-TRIGGER-TIME.
006450            MOVE 'N' TO AL-RESOLVED-FLAG.
006460            MOVE 'VOLTAGE LOW - READING BELOW MINIMUM SERVICE VOLTAGE'
006470                TO AL-DESCRIPTION.
006480            PERFORM 2700-WRITE-ALERT-RECORD
006490                THRU 2799-WRITE-ALERT-RECORD-EXIT.
006500            ADD 1 TO WS-ALERT-VL-COUNT.
006510       2429-WRITE-VL-ALERT-EXIT.
006520            EXIT.
006530       2430-WRITE-VH-ALERT.
006540            ADD 1 TO WS-ALERT-ID-SEQ.
006550            MOVE WS-ALERT-ID-SEQ TO AL-ALERT-ID.
006560            MOVE ER-METER-ID OF ENERGY-READING-RECORD TO AL-METER-ID.
006570            MOVE 'VH' TO AL-ALERT-TYPE.
006580            MOVE ER-VOLTAGE OF ENERGY-READING-RECORD TO AL-ALERT-VALUE.
006590            MOVE WS-VOLTAGE-HIGH-THRESH TO AL-THRESHOLD-VALUE.
006600            MOVE ER-READ-DATE OF ENERGY-READING-RECORD TO AL-TRIGGER-DATE.
006610            MOVE ER-READ-TIME OF ENERGY-READING-RECORD TO AL-TRIGGER-TIME.
006620            MOVE 'N' TO AL-RESOLVED-FLAG.
006630            MOVE 'VOLTAGE HIGH - READING ABOVE MAXIMUM SERVICE VOLTAGE'
006640                TO AL-DESCRIPTION.
006650            PERFORM 2700-WRITE-ALERT-RECORD
006660                THRU 2799-WRITE-ALERT-RECORD-EXIT.
006670            ADD 1 TO WS-ALERT-VH-COUNT.
006680       2439-WRITE-VH-ALERT-EXIT.
006690            EXIT.
006700************************************************************************
006710*                    DATA VALIDATION ALERT                          
006720************************************************************************
006730*    96-11-04 JHK  ADDED PER TICKET FAC-1340 - INVALID READINGS ARE
006740*                  NOT PRICED BUT ARE LOGGED HERE FOR FOLLOW-UP
006750       2450-WRITE-DV-ALERT.
006760            ADD 1 TO WS-ALERT-ID-SEQ.
006770            MOVE WS-ALERT-ID-SEQ TO AL-ALERT-ID.
006780            MOVE ER-METER-ID OF ENERGY-READING-RECORD TO AL-METER-ID.
006790            MOVE 'DV' TO AL-ALERT-TYPE.
006800            MOVE ER-POWER OF ENERGY-READING-RECORD TO AL-ALERT-VALUE.
006810            MOVE WS-CALC-POWER TO AL-THRESHOLD-VALUE.
006820            MOVE ER-READ-DATE OF ENERGY-READING-RECORD TO AL-TRIGGER-DATE.
006830            MOVE ER-READ-TIME OF ENERGY-READING-RECORD TO AL-TRIGGER-TIME.
006840            MOVE 'N' TO AL-RESOLVED-FLAG.
006850            MOVE WS-DV-REASON TO AL-DESCRIPTION.
006860            PERFORM 2700-WRITE-ALERT-RECORD
006870                THRU 2799-WRITE-ALERT-RECORD-EXIT.
006880            ADD 1 TO WS-ALERT-DV-COUNT.
006890       2459-WRITE-DV-ALERT-EXIT.
006900            EXIT.
006910************************************************************************
006920*                    TARIFF PRICING AND BILLING                      
006930************************************************************************
006940*    95-05-30 JHK  PEAK WINDOW IS 0800 THRU 2159, OFF-PEAK IS THE
006950*                  REMAINDER OF THE DAY - RATES SET IN WS-CONSTANTS
006960       2500-PRICE-AND-BILL.
006970            IF ER-READ-HH OF ENERGY-READING-RECORD >= WS-PEAK-START-HOUR
006980                AND ER-READ-HH OF ENERGY-READING-RECORD < WS-PEAK-END-HOUR
006990            MOVE 'P' TO WS-PERIOD-CODE
007000            MOVE WS-PEAK-RATE TO WS-RATE
007010            ELSE
007020            MOVE 'O' TO WS-PERIOD-CODE
007030            MOVE WS-OFFPEAK-RATE TO WS-RATE
007040            END-IF.
007050            COMPUTE WS-COST ROUNDED =
007060                ER-ENERGY-KWH OF ENERGY-READING-RECORD * WS-RATE.
007070            MOVE ER-METER-ID OF ENERGY-READING-RECORD TO BD-METER-ID.
007080            MOVE MT-BUILDING-ID(WS-MET-IDX) TO BD-BUILDING-ID.
007090            MOVE ER-READ-DATE OF ENERGY-READING-RECORD TO BD-READ-DATE.
007100            MOVE ER-READ-TIME OF ENERGY-READING-RECORD TO BD-READ-TIME.
007110            MOVE ER-ENERGY-KWH OF ENERGY-READING-RECORD TO BD-ENERGY-KWH.
007120            MOVE WS-PERIOD-CODE TO BD-PERIOD-CODE.
007130            MOVE WS-RATE TO BD-RATE.
007140            MOVE WS-COST TO BD-COST.
007150            PERFORM 2800-WRITE-BILLING-RECORD
007160                THRU 2899-WRITE-BILLING-RECORD-EXIT.
007170       2599-PRICE-AND-BILL-EXIT.
007180            EXIT.
007190************************************************************************
007200*                    ACCUMULATE RUNNING TOTALS                       
007210************************************************************************
007220       2600-ACCUMULATE-TOTALS.
007230            ADD 1 TO WS-READINGS-VALID.
007240            ADD ER-ENERGY-KWH OF ENERGY-READING-RECORD
007250                TO MT-ENERGY-TOTAL(WS-MET-IDX).
007260            ADD WS-COST TO MT-COST-TOTAL(WS-MET-IDX).
007270            ADD ER-ENERGY-KWH OF ENERGY-READING-RECORD
007280                TO BT-ENERGY-TOTAL(MT-BLD-SUB(WS-MET-IDX)).
007290            ADD WS-COST TO BT-COST-TOTAL(MT-BLD-SUB(WS-MET-IDX)).
007300            ADD ER-ENERGY-KWH OF ENERGY-READING-RECORD
007310                TO WS-GRAND-ENERGY-TOTAL.
007320            ADD WS-COST TO WS-GRAND-COST-TOTAL.
007330            IF WS-PERIOD-CODE = 'P'
007340                ADD ER-ENERGY-KWH OF ENERGY-READING-RECORD
007350                    TO WS-PEAK-ENERGY-TOTAL
007360            ELSE
007370                ADD ER-ENERGY-KWH OF ENERGY-READING-RECORD
007380                    TO WS-OFFPEAK-ENERGY-TOTAL
007390            END-IF.
007400       2699-ACCUMULATE-TOTALS-EXIT.
007410            EXIT.
007420************************************************************************
007430*                    ALERT AND BILLING FILE WRITES                   
007440************************************************************************
007450       2700-WRITE-ALERT-RECORD.
007460            WRITE ALERT-OUT-RECORD.
007470            IF WS-ALERT-FILE-STATUS NOT = '00'
007480                DISPLAY MSG01-IO-ERROR ' ALERTOUT' WS-ALERT-FILE-STATUS
007490                GO TO EOJ9900-ABEND
007500            END-IF.
007510            ADD 1 TO WS-ALERTS-WRITTEN.
007520       2799-WRITE-ALERT-RECORD-EXIT.
007530            EXIT.
007540       2800-WRITE-BILLING-RECORD.
007550            WRITE BILLING-OUT-RECORD.
007560            IF WS-BILL-FILE-STATUS NOT = '00'
007570                DISPLAY MSG01-IO-ERROR ' BILLOUT' WS-BILL-FILE-STATUS
007580                GO TO EOJ9900-ABEND
007590            END-IF.
007600       2899-WRITE-BILLING-RECORD-EXIT.
007610            EXIT.
007620************************************************************************
007630*                    PRODUCE NIGHTLY SUMMARY REPORT                  
007640************************************************************************
007650       3000-PRODUCE-SUMMARY-REPORT.
007660            PERFORM 3100-WRITE-HEADING THRU 3199-WRITE-HEADING-EXIT.
007670            PERFORM 3200-WRITE-BUILDING-SECTION
007680                THRU 3299-WRITE-BUILDING-SECTION-EXIT.
007690            PERFORM 3300-WRITE-DEVICE-SECTION
007700                THRU 3399-WRITE-DEVICE-SECTION-EXIT.
007710            PERFORM 3400-WRITE-ALERT-SECTION
007720                THRU 3499-WRITE-ALERT-SECTION-EXIT.
007730            PERFORM 3500-WRITE-TOTALS-SECTION
007740                THRU 3599-WRITE-TOTALS-SECTION-EXIT.
007750       3099-PRODUCE-SUMMARY-REPORT-EXIT.
007760            EXIT.
007770       3100-WRITE-HEADING.
007780            MOVE SPACES TO WS-REPORT-LINE.
007790            MOVE 'CAMPUS ENERGY MONITORING - NIGHTLY SUMMARY REPORT'
007800                TO HL-TITLE.
007810            MOVE WS-RUN-DATE-DISPLAY TO HL-RUN-DATE.
007820            WRITE SUMMARY-REPORT-RECORD FROM WS-HEADING-LINE
007830                AFTER ADVANCING TOP-OF-FORM.
007840       3199-WRITE-HEADING-EXIT.
007850            EXIT.
007860************************************************************************
007870*                    BUILDING TOTALS SECTION                        
007880************************************************************************
007890*    91-07-22 DLW  BUILDING-MASTER ARRIVES IN BUILDING-ID SEQUENCE,
007900*                  SO THE TABLE IS PRINTED IN THAT SAME SEQUENCE
007910*                  RATHER THAN CONTROL-BREAKING THE READING FILE,
007920*                  WHICH IS IN METER-ID SEQUENCE - SEE FAC-880
007930       3200-WRITE-BUILDING-SECTION.
007940            MOVE SPACES TO WS-REPORT-LINE.
007950            MOVE 'BUILDING TOTALS' TO WS-REPORT-LINE(6:20).
007960            WRITE SUMMARY-REPORT-RECORD FROM WS-REPORT-LINE
007970                AFTER ADVANCING 2 LINES.
007980            PERFORM 3210-WRITE-BUILDING-DETAIL
007990                THRU 3219-WRITE-BUILDING-DETAIL-EXIT
008000                VARYING WS-BLD-IDX FROM 1 BY 1
008010                UNTIL WS-BLD-IDX > WS-BLD-TAB-COUNT.
008020       3299-WRITE-BUILDING-SECTION-EXIT.
008030            EXIT.
008040*    05-02-28 MCS  ENERGY TOTAL ROUNDED TO 2 DECIMALS FOR DISPLAY,
008050*                  THE BILLING-DETAIL FILE STILL CARRIES 3 - FAC-1899
008060       3210-WRITE-BUILDING-DETAIL.
008070            MOVE SPACES TO WS-REPORT-LINE.
008080            COMPUTE WS-RPT-ENERGY-2DEC ROUNDED =
008090                BT-ENERGY-TOTAL(WS-BLD-IDX).
008100            MOVE BT-BUILDING-ID(WS-BLD-IDX)   TO BDL-BUILDING-ID.
008110            MOVE BT-BUILDING-NAME(WS-BLD-IDX) TO BDL-BUILDING-NAME.
008120            MOVE BT-DEVICE-COUNT(WS-BLD-IDX)  TO BDL-DEVICE-COUNT.
008130            MOVE WS-RPT-ENERGY-2DEC           TO BDL-ENERGY-KWH.
008140            MOVE BT-COST-TOTAL(WS-BLD-IDX)    TO BDL-COST.
008150            WRITE SUMMARY-REPORT-RECORD FROM WS-BUILDING-DETAIL-LINE
008160                AFTER ADVANCING 1 LINE.
008170       3219-WRITE-BUILDING-DETAIL-EXIT.
008180            EXIT.
008190************************************************************************
008200*                    DEVICE COUNT SECTION                           
008210************************************************************************
008220*    03-06-22 JHK  ADDED PER TICKET FAC-1750
008230       3300-WRITE-DEVICE-SECTION.
008240            MOVE SPACES TO WS-REPORT-LINE.
008250            MOVE 'TOTAL METERED DEVICES' TO CL-LABEL.
008260            MOVE WS-MET-TAB-COUNT TO CL-VALUE.
008270            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008280                AFTER ADVANCING 2 LINES.
008290            MOVE SPACES TO WS-REPORT-LINE.
008300            MOVE 'DEVICES ON-LINE' TO CL-LABEL.
008310            MOVE WS-DEVICE-ONLINE-COUNT TO CL-VALUE.
008320            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008330                AFTER ADVANCING 1 LINE.
008340            MOVE SPACES TO WS-REPORT-LINE.
008350            MOVE 'DEVICES OFF-LINE' TO CL-LABEL.
008360            MOVE WS-DEVICE-OFFLINE-COUNT TO CL-VALUE.
008370            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008380                AFTER ADVANCING 1 LINE.
008390       3399-WRITE-DEVICE-SECTION-EXIT.
008400            EXIT.
008410************************************************************************
008420*                    ALERT COUNT SECTION                            
008430************************************************************************
008440*    00-03-02 JHK  UNRESOLVED COUNT - ALL ALERTS WRITTEN THIS RUN
008450*                  ARE UNRESOLVED BY DEFINITION AT CREATION TIME
008460       3400-WRITE-ALERT-SECTION.
008470            MOVE SPACES TO WS-REPORT-LINE.
008480            MOVE 'POWER OVERLOAD ALERTS' TO CL-LABEL.
008490            MOVE WS-ALERT-PO-COUNT TO CL-VALUE.
008500            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008510                AFTER ADVANCING 2 LINES.
008520            MOVE SPACES TO WS-REPORT-LINE.
008530            MOVE 'VOLTAGE HIGH ALERTS' TO CL-LABEL.
008540            MOVE WS-ALERT-VH-COUNT TO CL-VALUE.
008550            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008560                AFTER ADVANCING 1 LINE.
008570            MOVE SPACES TO WS-REPORT-LINE.
008580            MOVE 'VOLTAGE LOW ALERTS' TO CL-LABEL.
008590            MOVE WS-ALERT-VL-COUNT TO CL-VALUE.
008600            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008610                AFTER ADVANCING 1 LINE.
008620            MOVE SPACES TO WS-REPORT-LINE.
008630            MOVE 'DATA VALIDATION ALERTS' TO CL-LABEL.
008640            MOVE WS-ALERT-DV-COUNT TO CL-VALUE.
008650            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008660                AFTER ADVANCING 1 LINE.
008670            MOVE SPACES TO WS-REPORT-LINE.
008680            MOVE 'TOTAL ALERTS WRITTEN' TO CL-LABEL.
008690            MOVE WS-ALERTS-WRITTEN TO CL-VALUE.
008700            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008710                AFTER ADVANCING 1 LINE.
008720            MOVE SPACES TO WS-REPORT-LINE.
008730            MOVE 'ALERTS UNRESOLVED' TO CL-LABEL.
008740            MOVE WS-ALERTS-WRITTEN TO CL-VALUE.
008750            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008760                AFTER ADVANCING 1 LINE.
008770       3499-WRITE-ALERT-SECTION-EXIT.
008780            EXIT.
008790************************************************************************
008800*                    RUN TOTALS SECTION                             
008810************************************************************************
008820       3500-WRITE-TOTALS-SECTION.
008830            MOVE SPACES TO WS-REPORT-LINE.
008840            MOVE 'READINGS READ' TO CL-LABEL.
008850            MOVE WS-READINGS-READ TO CL-VALUE.
008860            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008870                AFTER ADVANCING 2 LINES.
008880            MOVE SPACES TO WS-REPORT-LINE.
008890            MOVE 'READINGS VALID' TO CL-LABEL.
008900            MOVE WS-READINGS-VALID TO CL-VALUE.
008910            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008920                AFTER ADVANCING 1 LINE.
008930            MOVE SPACES TO WS-REPORT-LINE.
008940            MOVE 'READINGS REJECTED' TO CL-LABEL.
008950            MOVE WS-READINGS-REJECTED TO CL-VALUE.
008960            WRITE SUMMARY-REPORT-RECORD FROM WS-COUNTS-LINE
008970                AFTER ADVANCING 1 LINE.
008980            MOVE SPACES TO WS-REPORT-LINE.
008990            MOVE 'PEAK PERIOD ENERGY (KWH)' TO TEL-LABEL.
009000            MOVE WS-PEAK-ENERGY-TOTAL TO TEL-VALUE.
009010            WRITE SUMMARY-REPORT-RECORD FROM WS-TOTALS-ENERGY-LINE
009020                AFTER ADVANCING 1 LINE.
009030            MOVE SPACES TO WS-REPORT-LINE.
009040            MOVE 'OFF-PEAK PERIOD ENERGY (KWH)' TO TEL-LABEL.
009050            MOVE WS-OFFPEAK-ENERGY-TOTAL TO TEL-VALUE.
009060            WRITE SUMMARY-REPORT-RECORD FROM WS-TOTALS-ENERGY-LINE
009070                AFTER ADVANCING 1 LINE.
009080            MOVE SPACES TO WS-REPORT-LINE.
009090            MOVE 'GRAND TOTAL ENERGY (KWH)' TO TEL-LABEL.
009100            MOVE WS-GRAND-ENERGY-TOTAL TO TEL-VALUE.
009110            WRITE SUMMARY-REPORT-RECORD FROM WS-TOTALS-ENERGY-LINE
009120                AFTER ADVANCING 1 LINE.
009130            MOVE SPACES TO WS-REPORT-LINE.
009140            MOVE 'GRAND TOTAL COST' TO TCL-LABEL.
009150            MOVE WS-GRAND-COST-TOTAL TO TCL-VALUE.
009160            WRITE SUMMARY-REPORT-RECORD FROM WS-TOTALS-COST-LINE
009170                AFTER ADVANCING 1 LINE.
009180       3599-WRITE-TOTALS-SECTION-EXIT.
009190            EXIT.
009200************************************************************************
009210*                       END OF JOB                                  
009220************************************************************************
009230       EOJ9000-CLOSE-FILES.
009240            CLOSE BLDG-MASTER-FILE
009250                METER-MASTER-FILE
009260                ENERGY-READING-FILE
009270                ALERT-OUT-FILE
009280                BILLING-OUT-FILE
009290                SUMMARY-REPORT-FILE.
009300            DISPLAY 'CENRGBAT - READINGS READ     - ' WS-READINGS-READ.
009310            DISPLAY 'CENRGBAT - READINGS VALID    - ' WS-READINGS-VALID.
009320            DISPLAY 'CENRGBAT - READINGS REJECT  - ' WS-READINGS-REJECTED.
009330            DISPLAY 'CENRGBAT - ALERTS WRITTEN    - ' WS-ALERTS-WRITTEN.
009340            GO TO EOJ9999-EXIT.
009350       EOJ9900-ABEND.
009360            DISPLAY 'CENRGBAT - PROGRAM ABENDING DUE TO FILE ERROR'.
009370            MOVE 16 TO RETURN-CODE.
009380       EOJ9999-EXIT.
009390            EXIT.
